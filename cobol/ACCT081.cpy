000100      *****************************************************************
000200      * ACCT081 - TRANSACTION LEDGER ENTRY LAYOUT                     *
000300      * ONE ROW PER POSTING APPLIED TO AN ACCOUNT DURING THE RUN.     *
000400      * WRITTEN BY ACCTBAT, GROUPED ASCENDING BY ACCOUNT, CHRONO-     *
000500      * LOGICAL WITHIN ACCOUNT; READ BACK BY ACCTSTM FOR THE CSV      *
000600      * STATEMENT EXTRACT.                                             *
000700      *-----------------------------------------------------------------
000800      * 11/04/87 SRP  ACCT-0001  ORIGINAL LAYOUT.                       *
000900      * 03/14/92 SRP  ACCT-0033  NOTE FIELD WIDENED TO 40 BYTES TO     *
001000      *                 HOLD "TO ACCNNNNNN" / "FROM ACCNNNNNN" TEXT.   *
001100      *****************************************************************
001200       01  ACCT081-TXN-ENTRY.
001300           05  ACCT081-TXN-ACCT-NUMBER  PIC X(09).
001400           05  ACCT081-TXN-TIMESTAMP    PIC X(19).
001500           05  ACCT081-TXN-TYPE         PIC X(12).
001600           05  ACCT081-TXN-AMOUNT       PIC S9(9)V99.
001700           05  ACCT081-TXN-BAL-AFTER    PIC S9(9)V99.
001800           05  ACCT081-TXN-NOTE         PIC X(40).
001900           05  FILLER                   PIC X(15).
002000      *
