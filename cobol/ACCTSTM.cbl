000100      ****************************************************************
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    ACCTSTM.
000400       AUTHOR.        SANDEEP R PRAJAPATI.
000500       INSTALLATION.  DATA PROCESSING - DEPOSIT ACCOUNTING UNIT.
000600       DATE-WRITTEN.  11/18/1987.
000700       DATE-COMPILED.
000800       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000900      *
001000      *****************************************************************
001100      * ACCTSTM - NIGHTLY PER-ACCOUNT STATEMENT EXTRACT                *
001200      *                                                                *
001300      * COMPANION JOB TO ACCTBAT.  SORTS THE COMBINED TRANSACTION LOG  *
001400      * INTO ACCOUNT-NUMBER SEQUENCE AND, ON EVERY CONTROL BREAK,      *
001500      * OPENS A FRESH DYNAMICALLY-NAMED CSV FILE AND WRITES THAT       *
001600      * ACCOUNT'S POSTINGS TO IT - ONE CSV FILE PER ACCOUNT THAT HAD   *
001700      * ACTIVITY DURING THE RUN.  ACCOUNTS WITH NO POSTINGS GET NO     *
001800      * STATEMENT FILE - OPS ONLY WANTS TO SEE ACCOUNTS THAT MOVED.    *
001900      *-----------------------------------------------------------------
002000      * C H A N G E   L O G                                            *
002100      *-----------------------------------------------------------------
002200      * 11/18/87 SRP  ACCT-0002  ORIGINAL PROGRAM.                      *
002300      * 07/30/89 SRP  ACCT-0011  NOTE COLUMN ADDED FOR TRANSFER ROWS.   *
002400      * 04/03/90 SRP  ACCT-0014  HOLDER NAME NO LONGER PRINTED ON THE   *
002500      *                          STATEMENT - ACCOUNT NUMBER IS ENOUGH   *
002600      *                          TO IDENTIFY THE STATEMENT, PER OPS.    *
002700      * 09/30/94 DWK  ACCT-0038  AMOUNT AND BALANCE COLUMNS NOW CARRY   *
002800      *                          AN EXPLICIT SIGN ON NEGATIVE VALUES.   *
002900      * 08/14/98 DWK  ACCT-0071  Y2K - CONFIRMED TIMESTAMP COLUMN IS    *
003000      *                          PASSED THROUGH VERBATIM FROM ACCT081,  *
003100      *                          ALREADY 4-DIGIT YEAR.  NO CHANGE.      *
003200      * 06/21/01 DWK  ACCT-0088  SORT KEY NOW TIMESTAMP WITHIN ACCOUNT  *
003300      *                          NUMBER SO ROWS LAND ON THE STATEMENT   *
003400      *                          IN THE ORDER THEY WERE POSTED.         *
003500      * 09/08/05 DWK  ACCT-0105  TYPE COLUMN NO LONGER BUILT WITH A     *
003600      *                          DELIMITED BY SPACE STRING - TRUNCATED  *
003700      *                          "TRANSFER OUT"/"TRANSFER IN" AT THE    *
003800      *                          EMBEDDED BLANK.  NOW TRAILING-BLANK    *
003900      *                          SCANNED LIKE THE HOLDER NAME IN        *
004000      *                          ACCTBAT.  SEE ACCT-0104 ON ACCTBAT FOR *
004100      *                          THE MATCHING LEDGER-TYPE TEXT CHANGE.  *
004200      * 09/14/05 DWK  ACCT-0108  HEADER ROW TEXT CORRECTED TO MATCH THE *
004300      *                          LAYOUT OPS AGREED TO - COLUMN NAMES    *
004400      *                          ARE NOW Timestamp, Type, Amount,       *
004500      *                          BalanceAfter, Note, NOT ALL UPPERCASE  *
004600      *                          WITH A BARE "BALANCE" COLUMN.          *
004700      *                          AMOUNT/BALANCE EDIT PICTURES CHANGED   *
004800      *                          FROM A TRAILING SIGN TO A FLOATING     *
004900      *                          LEADING SIGN SO A NEGATIVE VALUE SHOWS *
005000      *                          "-123.45", NOT "123.45-".              *
005100      * 09/19/05 DWK  ACCT-0109  STANDALONE WORK FIELDS (SCAN INDEXES,  *
005200      *                          LENGTH COUNTERS, EDIT AND OUTPUT       *
005300      *                          SCRATCH AREAS) CONVERTED FROM 01-LEVEL *
005400      *                          TO 77-LEVEL PER SHOP CONVENTION -      *
005500      *                          THOSE CARRYING A REDEFINES STAYED AT   *
005600      *                          01 SINCE 77-LEVEL ITEMS MAY NOT BE     *
005700      *                          GROUPS.                                *
005800      * 10/03/05 DWK  ACCT-0113  NOTE COLUMN NO LONGER COPIES ALL 40    *
005900      *                          BYTES OF THE FIXED-WIDTH NOTE VERBATIM *
006000      *                          - NEW 419-SCAN-NOTE-LENGTH FINDS THE   *
006100      *                          LAST NON-SPACE BYTE, SAME TECHNIQUE AS *
006200      *                          406-SCAN-TYPE-LENGTH, AND              *
006300      *                          421-COPY-NOTE-CHAR STOPS THERE INSTEAD *
006400      *                          OF AT 40 SO A BLANK NOTE COMES OUT AS  *
006500      *                          AN EMPTY QUOTED STRING, NOT 40 SPACES  *
006600      *                          INSIDE THE QUOTES.                     *
006700      *****************************************************************
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER.  IBM-370.
007100       OBJECT-COMPUTER.  IBM-370.
007200       SPECIAL-NAMES.
007300           C01 IS TOP-OF-FORM
007400           CLASS DIGIT-CHARACTER IS '0' THRU '9'.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT TRANSACTION-LOG-FILE ASSIGN TO ACCTTXNI
007800               ORGANIZATION IS SEQUENTIAL
007900               FILE STATUS IS WS-TXNLOG-STATUS.
008000           SELECT SORT-WORK-FILE       ASSIGN TO SORTWK01.
008100           SELECT SORTED-TXN-FILE      ASSIGN TO ACCTTXNS
008200               ORGANIZATION IS SEQUENTIAL
008300               FILE STATUS IS WS-SORTED-STATUS.
008400           SELECT STATEMENT-CSV-FILE   ASSIGN TO DD1
008500               FILE STATUS IS WS-STMT-STATUS.
008600      *
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  TRANSACTION-LOG-FILE
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD.
009200       01  TXNLOG-IN-REC               PIC X(117).
009300      *
009400       SD  SORT-WORK-FILE.
009500       01  SORT-WORK-REC.
009600           05  SORT-ACCT-NUMBER         PIC X(09).
009700           05  SORT-TIMESTAMP           PIC X(19).
009800           05  SORT-REMAINDER           PIC X(89).
009900      *
010000       FD  SORTED-TXN-FILE
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD.
010300       01  SORTED-IN-REC                PIC X(117).
010400      *
010500       FD  STATEMENT-CSV-FILE
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD.
010800       01  STATEMENT-CSV-REC           PIC X(150).
010900      *
011000       WORKING-STORAGE SECTION.
011100      *-----------------------------------------------------------------
011200      * TRANSACTION ROW LAYOUT - SHARED WITH ACCTBAT.
011300      *-----------------------------------------------------------------
011400           COPY ACCT081.
011500      *
011600       01  WS-FILE-STATUS-GROUP.
011700           05  WS-TXNLOG-STATUS         PIC X(02) VALUE '00'.
011800               88  WS-TXNLOG-OK                  VALUE '00'.
011900               88  WS-TXNLOG-EOF                 VALUE '10'.
012000           05  WS-SORTED-STATUS         PIC X(02) VALUE '00'.
012100               88  WS-SORTED-OK                  VALUE '00'.
012200           05  WS-STMT-STATUS           PIC X(02) VALUE '00'.
012300               88  WS-STMT-OK                    VALUE '00'.
012400      *
012500       01  WS-SWITCHES.
012600           05  WS-EOF-SORT-SW           PIC X(01) VALUE 'N'.
012700               88  WS-EOF-SORT                   VALUE 'Y'.
012800      *
012900       01  WS-RUN-COUNTERS             COMP.
013000           05  WS-STATEMENT-FILE-COUNT  PIC 9(07) VALUE ZERO.
013100           05  WS-STATEMENT-ROW-COUNT   PIC 9(07) VALUE ZERO.
013200      *
013300      *-----------------------------------------------------------------
013400      * CONTROL-BREAK WORK AREA.
013500      *-----------------------------------------------------------------
013600       77  WS-BREAK-ACCOUNT-NUMBER      PIC X(09).
013700      *
013800      *-----------------------------------------------------------------
013900      * PUTENV DYNAMIC-ALLOCATION WORK AREA - SAME SHAPE AS GETENVX,
014000      * ONE DD1=DSN(...) STRING BUILT PER ACCOUNT BROKEN ON.  THE
014100      * CHARACTER-TABLE REDEFINES LETS US FIND THE END OF THE BUILT
014200      * DATASET NAME ONE BYTE AT A TIME, THE SAME WAY THE HOLDER-NAME
014300      * AND PIN FIELDS ARE SCANNED OVER IN ACCTBAT.
014400      *-----------------------------------------------------------------
014500       01  WS-DYNAMIC-OPEN-AREA.
014600           05  WS-OPEN-FILE-NAME.
014700               10  FILLER               PIC X(08) VALUE 'DD1=DSN('.
014800               10  WS-OPEN-DSNAME       PIC X(55) VALUE SPACE.
014900               10  FILLER               PIC X(50) VALUE
015000                   ' NEW TRACKS SPACE(10,10) UNIT(SYSDA) CATALOG '.
015100               10  FILLER               PIC X(01) VALUE X'00'.
015200           05  WS-OPEN-FILE-PTR         POINTER.
015300           05  WS-OPEN-RETURN-CODE      PIC S9(9) BINARY VALUE ZERO.
015400       01  WS-DSN-WORK                  PIC X(55) VALUE SPACES.
015500       01  WS-DSN-CHAR-TABLE REDEFINES WS-DSN-WORK.
015600           05  WS-DSN-CHAR              PIC X(01) OCCURS 55 TIMES.
015700       77  WS-DSN-LEN                   PIC 9(02) COMP VALUE ZERO.
015800       77  WS-DSN-SCAN-IDX              PIC 9(02) COMP VALUE ZERO.
015900      *
016000      *-----------------------------------------------------------------
016100      * AMOUNT / BALANCE EDIT WORK AREA - ZERO-SUPPRESSED, FLOATING
016200      * LEADING SIGN, THEN LEFT-TRIMMED THROUGH THE CHARACTER-TABLE
016300      * REDEFINES BELOW SO THE CSV COLUMN DOES NOT CARRY A FIELD FULL
016400      * OF SPACES.  SIGN FLOATS IMMEDIATELY LEFT OF THE FIRST DIGIT SO
016500      * A NEGATIVE VALUE READS "-123.45", NOT "123.45-" (ACCT-0108).
016600      *-----------------------------------------------------------------
016700       77  WS-AMOUNT-EDIT               PIC -ZZZZZZZZ9.99.
016800       77  WS-BALANCE-EDIT              PIC -ZZZZZZZZ9.99.
016900       01  WS-EDIT-SCRATCH              PIC X(13).
017000       01  WS-EDIT-CHAR-TABLE REDEFINES WS-EDIT-SCRATCH.
017100           05  WS-EDIT-CHAR             PIC X(01) OCCURS 13 TIMES.
017200       77  WS-EDIT-TRIMMED              PIC X(13).
017300       77  WS-EDIT-TRIMMED-LEN          PIC 9(02) COMP VALUE ZERO.
017400       77  WS-EDIT-SCAN-IDX             PIC 9(02) COMP VALUE ZERO.
017500       77  WS-AMOUNT-OUT                PIC X(13).
017600       77  WS-AMOUNT-OUT-LEN            PIC 9(02) COMP VALUE ZERO.
017700       77  WS-BALANCE-OUT               PIC X(13).
017800       77  WS-BALANCE-OUT-LEN           PIC 9(02) COMP VALUE ZERO.
017900      *
018000      *-----------------------------------------------------------------
018100      * TYPE-FIELD TRAILING-BLANK SCAN - TXN TYPE CARRIES AN EMBEDDED
018200      * SPACE ON SOME VALUES (OPEN DEPOSIT, TRANSFER OUT, TRANSFER IN),
018300      * SO DELIMITED BY SPACE ON THE STRING BELOW WOULD TRUNCATE THESE
018400      * MID-WORD.  SAME TRAILING-BLANK SCAN AS WS-NAME-CHAR IN ACCTBAT
018500      * IS USED HERE INSTEAD, WHICH ONLY TRIMS THE TRAILING PAD.
018600      *-----------------------------------------------------------------
018700       01  WS-TYPE-WORK                  PIC X(12).
018800       01  WS-TYPE-CHAR-TABLE REDEFINES WS-TYPE-WORK.
018900           05  WS-TYPE-CHAR              PIC X(01) OCCURS 12 TIMES.
019000       77  WS-TYPE-LEN                   PIC 9(02) COMP VALUE ZERO.
019100       77  WS-NOTE-LEN                   PIC 9(02) COMP VALUE ZERO.
019200       77  WS-TYPE-SCAN-IDX              PIC 9(02) COMP VALUE ZERO.
019300      *
019400
019500      *-----------------------------------------------------------------
019600      * NOTE-FIELD QUOTE-DOUBLING WORK AREA - CHARACTER TABLE REDEFINES
019700      * SO A COMMA OR QUOTE EMBEDDED IN THE NOTE TEXT CAN BE DETECTED
019800      * AND DOUBLED ONE BYTE AT A TIME, THE WAY COVIDCBL HANDLES ITS
019900      * QUOTED CSV FIELDS.
020000      *-----------------------------------------------------------------
020100       01  WS-NOTE-WORK                  PIC X(40).
020200       01  WS-NOTE-CHAR-TABLE REDEFINES WS-NOTE-WORK.
020300           05  WS-NOTE-CHAR              PIC X(01) OCCURS 40 TIMES.
020400       77  WS-NOTE-OUT                   PIC X(82).
020500       77  WS-NOTE-OUT-LEN               PIC 9(02) COMP VALUE ZERO.
020600       77  WS-NOTE-SCAN-IDX              PIC 9(02) COMP VALUE ZERO.
020700      *
020800       PROCEDURE DIVISION.
020900      *
021000      *=================================================================
021100       000-MAIN-LOGIC.
021200      *=================================================================
021300           PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
021400           PERFORM 300-PROCESS-ACCOUNT-BREAK THRU 300-EXIT
021500               UNTIL WS-EOF-SORT.
021600           PERFORM 900-CLOSE-FILES THRU 900-EXIT.
021700           PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
021800           STOP RUN.
021900      *
022000      *=================================================================
022100      * 100-INITIALIZE-RUN - SORTS THE COMBINED TRANSACTION LOG INTO
022200      * ACCOUNT-NUMBER / TIMESTAMP SEQUENCE AND PRIMES THE FIRST READ.
022300      *=================================================================
022400       100-INITIALIZE-RUN.
022500           SORT SORT-WORK-FILE
022600               ON ASCENDING KEY SORT-ACCT-NUMBER
022700               ON ASCENDING KEY SORT-TIMESTAMP
022800               USING TRANSACTION-LOG-FILE
022900               GIVING SORTED-TXN-FILE.
023000           OPEN INPUT SORTED-TXN-FILE.
023100           IF NOT WS-SORTED-OK
023200               DISPLAY 'ACCTSTM - SORTED LOG OPEN FAILED - '
023300                       WS-SORTED-STATUS
023400               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
023500           END-IF.
023600           PERFORM 200-READ-TRANSACTION-LOG THRU 200-EXIT.
023700       100-EXIT.
023800           EXIT.
023900      *
024000      *=================================================================
024100       200-READ-TRANSACTION-LOG.
024200      *=================================================================
024300           READ SORTED-TXN-FILE INTO ACCT081-TXN-ENTRY
024400               AT END
024500                   SET WS-EOF-SORT TO TRUE
024600           END-READ.
024700       200-EXIT.
024800           EXIT.
024900      *
025000      *=================================================================
025100      * 300-PROCESS-ACCOUNT-BREAK - ONE PASS OF THIS PARAGRAPH WRITES
025200      * ONE COMPLETE CSV FILE FOR THE ACCOUNT CURRENTLY IN
025300      * ACCT081-TXN-ACCT-NUMBER, CONSUMING EVERY ROW THAT SHARES ITS
025400      * ACCOUNT NUMBER BEFORE RETURNING.
025500      *=================================================================
025600       300-PROCESS-ACCOUNT-BREAK.
025700           MOVE ACCT081-TXN-ACCT-NUMBER TO WS-BREAK-ACCOUNT-NUMBER.
025800           PERFORM 350-OPEN-STATEMENT-FILE THRU 350-EXIT.
025900           PERFORM 360-WRITE-STATEMENT-HEADER THRU 360-EXIT.
026000           PERFORM 400-WRITE-STATEMENT-ROW THRU 400-EXIT
026100               UNTIL WS-EOF-SORT
026200                  OR ACCT081-TXN-ACCT-NUMBER NOT = WS-BREAK-ACCOUNT-NUMBER.
026300           CLOSE STATEMENT-CSV-FILE.
026400           ADD 1 TO WS-STATEMENT-FILE-COUNT.
026500       300-EXIT.
026600           EXIT.
026700      *
026800      *=================================================================
026900      * 350-OPEN-STATEMENT-FILE - DYNAMICALLY ALLOCATES AND OPENS THE
027000      * OUTPUT FILE FOR THE ACCOUNT JUST BROKEN ON.  SAME CALL 'PUTENV'
027100      * TECHNIQUE GETENVX USES TO SWITCH A DD NAME AT RUN TIME - HERE
027200      * THE DATASET NAME CARRIES THE ACCOUNT NUMBER INSTEAD OF A FIXED
027300      * SUFFIX.
027400      *=================================================================
027500       350-OPEN-STATEMENT-FILE.
027600           MOVE SPACES TO WS-DSN-WORK.
027700           STRING 'ACCTSTM.STATEMENT.' DELIMITED BY SIZE
027800                  WS-BREAK-ACCOUNT-NUMBER DELIMITED BY SIZE
027900                  INTO WS-DSN-WORK
028000           END-STRING.
028100           PERFORM 352-FIND-DSN-LENGTH THRU 352-EXIT.
028200           MOVE SPACE TO WS-OPEN-DSNAME.
028300           STRING WS-DSN-WORK(1:WS-DSN-LEN) DELIMITED BY SIZE
028400                  ')' DELIMITED BY SIZE
028500                  INTO WS-OPEN-DSNAME
028600           END-STRING.
028700           SET WS-OPEN-FILE-PTR TO ADDRESS OF WS-OPEN-FILE-NAME.
028800           CALL 'PUTENV' USING BY VALUE WS-OPEN-FILE-PTR
028900               RETURNING WS-OPEN-RETURN-CODE.
029000           IF WS-OPEN-RETURN-CODE NOT = ZERO
029100               DISPLAY 'ACCTSTM - PUTENV FAILED FOR ACCOUNT - '
029200                       WS-BREAK-ACCOUNT-NUMBER
029300               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
029400           END-IF.
029500           OPEN OUTPUT STATEMENT-CSV-FILE.
029600           IF NOT WS-STMT-OK
029700               DISPLAY 'ACCTSTM - STATEMENT FILE OPEN FAILED - '
029800                       WS-STMT-STATUS
029900               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030000           END-IF.
030100       350-EXIT.
030200           EXIT.
030300      *
030400      *=================================================================
030500      * 352-FIND-DSN-LENGTH - SCANS THE DATASET-NAME WORK AREA ONE
030600      * BYTE AT A TIME TO FIND HOW MANY CHARACTERS WERE ACTUALLY
030700      * STRINGED IN, SO THE CLOSING PAREN LANDS RIGHT AFTER THE
030800      * ACCOUNT NUMBER INSTEAD OF AFTER A FIELD FULL OF TRAILING
030900      * SPACES.
031000      *=================================================================
031100       352-FIND-DSN-LENGTH.
031200           MOVE ZERO TO WS-DSN-LEN.
031300           PERFORM 353-SCAN-DSN-CHAR THRU 353-EXIT
031400               VARYING WS-DSN-SCAN-IDX FROM 1 BY 1
031500               UNTIL WS-DSN-SCAN-IDX > 55
031600                  OR WS-DSN-CHAR(WS-DSN-SCAN-IDX) = SPACE.
031700       352-EXIT.
031800           EXIT.
031900      *
032000       353-SCAN-DSN-CHAR.
032100           MOVE WS-DSN-SCAN-IDX TO WS-DSN-LEN.
032200       353-EXIT.
032300           EXIT.
032400      *
032500       360-WRITE-STATEMENT-HEADER.
032600           MOVE SPACES TO STATEMENT-CSV-REC.
032700           STRING 'Timestamp,Type,Amount,BalanceAfter,Note'
032800                   DELIMITED BY SIZE
032900                  INTO STATEMENT-CSV-REC
033000           END-STRING.
033100           WRITE STATEMENT-CSV-REC.
033200       360-EXIT.
033300           EXIT.
033400      *
033500      *=================================================================
033600       400-WRITE-STATEMENT-ROW.
033700      *=================================================================
033800           PERFORM 405-EDIT-TYPE-FIELD THRU 405-EXIT.
033900           PERFORM 410-EDIT-AMOUNT-FIELD THRU 410-EXIT.
034000           PERFORM 420-BUILD-NOTE-FIELD THRU 420-EXIT.
034100           MOVE SPACES TO STATEMENT-CSV-REC.
034200           STRING ACCT081-TXN-TIMESTAMP DELIMITED BY SIZE
034300                  ','                   DELIMITED BY SIZE
034400                  WS-TYPE-WORK(1:WS-TYPE-LEN) DELIMITED BY SIZE
034500                  ','                   DELIMITED BY SIZE
034600                  WS-AMOUNT-OUT(1:WS-AMOUNT-OUT-LEN) DELIMITED BY SIZE
034700                  ','                   DELIMITED BY SIZE
034800                  WS-BALANCE-OUT(1:WS-BALANCE-OUT-LEN) DELIMITED BY SIZE
034900                  ','                   DELIMITED BY SIZE
035000                  WS-NOTE-OUT(1:WS-NOTE-OUT-LEN) DELIMITED BY SIZE
035100                  INTO STATEMENT-CSV-REC
035200           END-STRING.
035300           WRITE STATEMENT-CSV-REC.
035400           ADD 1 TO WS-STATEMENT-ROW-COUNT.
035500           PERFORM 200-READ-TRANSACTION-LOG THRU 200-EXIT.
035600       400-EXIT.
035700           EXIT.
035800      *
035900      *=================================================================
036000      * 405-EDIT-TYPE-FIELD - TRIMS THE TRAILING PAD OFF THE FIXED-
036100      * WIDTH TRANSACTION TYPE, LEAVING ANY EMBEDDED WORD-SEPARATING
036200      * SPACE (OPEN DEPOSIT, TRANSFER OUT, TRANSFER IN) INTACT.
036300      *=================================================================
036400       405-EDIT-TYPE-FIELD.
036500           MOVE ACCT081-TXN-TYPE TO WS-TYPE-WORK.
036600           MOVE ZERO TO WS-TYPE-LEN.
036700           PERFORM 406-SCAN-TYPE-LENGTH THRU 406-EXIT
036800               VARYING WS-TYPE-SCAN-IDX FROM 1 BY 1
036900               UNTIL WS-TYPE-SCAN-IDX > 12.
037000       405-EXIT.
037100           EXIT.
037200      *
037300       406-SCAN-TYPE-LENGTH.
037400           IF WS-TYPE-CHAR(WS-TYPE-SCAN-IDX) NOT = SPACE
037500               MOVE WS-TYPE-SCAN-IDX TO WS-TYPE-LEN
037600           END-IF.
037700       406-EXIT.
037800           EXIT.
037900      *
038000       410-EDIT-AMOUNT-FIELD.
038100           MOVE ACCT081-TXN-AMOUNT    TO WS-AMOUNT-EDIT.
038200           MOVE WS-AMOUNT-EDIT        TO WS-EDIT-SCRATCH.
038300           PERFORM 411-TRIM-EDITED-FIELD THRU 411-EXIT.
038400           MOVE WS-EDIT-TRIMMED       TO WS-AMOUNT-OUT.
038500           MOVE WS-EDIT-TRIMMED-LEN   TO WS-AMOUNT-OUT-LEN.
038600           MOVE ACCT081-TXN-BAL-AFTER TO WS-BALANCE-EDIT.
038700           MOVE WS-BALANCE-EDIT       TO WS-EDIT-SCRATCH.
038800           PERFORM 411-TRIM-EDITED-FIELD THRU 411-EXIT.
038900           MOVE WS-EDIT-TRIMMED       TO WS-BALANCE-OUT.
039000           MOVE WS-EDIT-TRIMMED-LEN   TO WS-BALANCE-OUT-LEN.
039100       410-EXIT.
039200           EXIT.
039300      *
039400      *=================================================================
039500      * 411-TRIM-EDITED-FIELD - STRIPS THE LEADING ZERO-SUPPRESSION
039600      * SPACES OUT OF A 13-BYTE EDITED AMOUNT FIELD, ONE BYTE AT A
039700      * TIME, SO THE CSV COLUMN HOLDS ONLY THE SIGNIFICANT DIGITS.
039800      *=================================================================
039900       411-TRIM-EDITED-FIELD.
040000           MOVE SPACES TO WS-EDIT-TRIMMED.
040100           MOVE ZERO TO WS-EDIT-TRIMMED-LEN.
040200           PERFORM 412-COPY-EDIT-CHAR THRU 412-EXIT
040300               VARYING WS-EDIT-SCAN-IDX FROM 1 BY 1
040400               UNTIL WS-EDIT-SCAN-IDX > 13.
040500       411-EXIT.
040600           EXIT.
040700      *
040800       412-COPY-EDIT-CHAR.
040900           IF WS-EDIT-CHAR(WS-EDIT-SCAN-IDX) NOT = SPACE
041000               ADD 1 TO WS-EDIT-TRIMMED-LEN
041100               MOVE WS-EDIT-CHAR(WS-EDIT-SCAN-IDX)
041200                   TO WS-EDIT-TRIMMED(WS-EDIT-TRIMMED-LEN:1)
041300           END-IF.
041400       412-EXIT.
041500           EXIT.
041600      *
041700      *=================================================================
041800      * 419-SCAN-NOTE-LENGTH - FINDS THE LAST NON-SPACE POSITION IN THE
041900      * FIXED-WIDTH NOTE, SAME TECHNIQUE AS 406-SCAN-TYPE-LENGTH, SO
042000      * 420 BELOW KNOWS HOW FAR TO COPY WITHOUT DRAGGING TRAILING PAD
042100      * SPACES INSIDE THE QUOTES (ACCT-0113).
042200      *=================================================================
042300       419-SCAN-NOTE-LENGTH.
042400           IF WS-NOTE-CHAR(WS-NOTE-SCAN-IDX) NOT = SPACE
042500               MOVE WS-NOTE-SCAN-IDX TO WS-NOTE-LEN
042600           END-IF.
042700       419-EXIT.
042800           EXIT.
042900      *
043000      *=================================================================
043100      * 420-BUILD-NOTE-FIELD - WRAPS THE NOTE IN QUOTES AND DOUBLES ANY
043200      * EMBEDDED QUOTE OR COMMA CHARACTER, ONE BYTE AT A TIME, SO THE
043300      * CSV STAYS WELL-FORMED EVEN THOUGH THE NOTE TEXT IS BUILT FROM
043400      * AN ACCOUNT NUMBER THAT COULD IN THEORY CARRY EITHER.  COPYING
043500      * STOPS AT WS-NOTE-LEN, NOT THE FULL 40 BYTES, SO A BLANK NOTE
043600      * PRODUCES ZERO COPY ITERATIONS AND COMES OUT "" (ACCT-0113).
043700      *=================================================================
043800       420-BUILD-NOTE-FIELD.
043900           MOVE ACCT081-TXN-NOTE TO WS-NOTE-WORK.
044000           MOVE ZERO TO WS-NOTE-LEN.
044100           PERFORM 419-SCAN-NOTE-LENGTH THRU 419-EXIT
044200               VARYING WS-NOTE-SCAN-IDX FROM 1 BY 1
044300               UNTIL WS-NOTE-SCAN-IDX > 40.
044400           MOVE SPACES TO WS-NOTE-OUT.
044500           MOVE 1 TO WS-NOTE-OUT-LEN.
044600           MOVE '"' TO WS-NOTE-OUT(1:1).
044700           PERFORM 421-COPY-NOTE-CHAR THRU 421-EXIT
044800               VARYING WS-NOTE-SCAN-IDX FROM 1 BY 1
044900               UNTIL WS-NOTE-SCAN-IDX > WS-NOTE-LEN.
045000           ADD 1 TO WS-NOTE-OUT-LEN.
045100           MOVE '"' TO WS-NOTE-OUT(WS-NOTE-OUT-LEN:1).
045200       420-EXIT.
045300           EXIT.
045400      *
045500       421-COPY-NOTE-CHAR.
045600           IF WS-NOTE-CHAR(WS-NOTE-SCAN-IDX) = '"'
045700               ADD 1 TO WS-NOTE-OUT-LEN
045800               MOVE '"' TO WS-NOTE-OUT(WS-NOTE-OUT-LEN:1)
045900               ADD 1 TO WS-NOTE-OUT-LEN
046000               MOVE '"' TO WS-NOTE-OUT(WS-NOTE-OUT-LEN:1)
046100           ELSE
046200               ADD 1 TO WS-NOTE-OUT-LEN
046300               MOVE WS-NOTE-CHAR(WS-NOTE-SCAN-IDX)
046400                   TO WS-NOTE-OUT(WS-NOTE-OUT-LEN:1)
046500           END-IF.
046600       421-EXIT.
046700           EXIT.
046800      *
046900      *=================================================================
047000       900-CLOSE-FILES.
047100      *=================================================================
047200           CLOSE SORTED-TXN-FILE.
047300       900-EXIT.
047400           EXIT.
047500      *
047600      *=================================================================
047700       950-DISPLAY-RUN-TOTALS.
047800      *=================================================================
047900           DISPLAY 'ACCTSTM - RUN TOTALS FOLLOW'.
048000           DISPLAY '  STATEMENT FILES WRITTEN . ' WS-STATEMENT-FILE-COUNT.
048100           DISPLAY '  STATEMENT ROWS WRITTEN .. ' WS-STATEMENT-ROW-COUNT.
048200       950-EXIT.
048300           EXIT.
048400      *
048500      *=================================================================
048600      * Y0001-ERR-HANDLING - COMMON FILE-STATUS ERROR TRAP, SAME SHAPE
048700      * USED ON EVERY JOB IN THIS SHOP.
048800      *=================================================================
048900       Y0001-ERR-HANDLING.
049000           DISPLAY 'ACCTSTM - UNRECOVERABLE FILE ERROR - JOB ENDING'.
049100           CLOSE SORTED-TXN-FILE.
049200           STOP RUN.
049300       Y0001-EXIT.
049400           EXIT.
