000100      *****************************************************************
000200      * ACCT083 - SHARED RUN DATE/TIME WORK AREA                      *
000300      * COMMON TO ACCTBAT AND ACCTSTM SO THE TIMESTAMP STAMPED ON     *
000400      * EACH TRANSACTION AND SHOWN ON THE RUN BANNER IS BUILT THE     *
000500      * SAME WAY IN BOTH JOBS.                                         *
000600      *-----------------------------------------------------------------
000700      * 11/04/87 SRP  ACCT-0001  ORIGINAL LAYOUT (2-DIGIT YEAR).       *
000800      * 08/14/98 SRP  ACCT-0078  Y2K - ADDED ACCT083-CENTURY-PREFIX    *
000900      *                 SO THE TXN TIMESTAMP CARRIES A 4-DIGIT YEAR.   *
001000      *****************************************************************
001100       01  ACCT083-SYSTEM-DATE-TIME.
001200           05  ACCT083-CURRENT-DATE.
001300               10  ACCT083-CURR-YY      PIC 9(02).
001400               10  ACCT083-CURR-MM      PIC 9(02).
001500               10  ACCT083-CURR-DD      PIC 9(02).
001600           05  ACCT083-CURRENT-TIME.
001700               10  ACCT083-CURR-HH      PIC 9(02).
001800               10  ACCT083-CURR-MN      PIC 9(02).
001900               10  ACCT083-CURR-SS      PIC 9(02).
002000               10  ACCT083-CURR-HS      PIC 9(02).
002100           05  FILLER                   PIC X(04) VALUE SPACES.
002200      *
002300       01  ACCT083-CENTURY-PREFIX       PIC 9(02) VALUE 20.
002400       01  ACCT083-TIMESTAMP-OUT        PIC X(19).
002500      *
