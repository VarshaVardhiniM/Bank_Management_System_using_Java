000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    ACCTBAT.
000300       AUTHOR.        SANDEEP R PRAJAPATI.
000400       INSTALLATION.  DATA PROCESSING - DEPOSIT ACCOUNTING UNIT.
000500       DATE-WRITTEN.  11/04/1987.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800      *
000900      *****************************************************************
001000      * ACCTBAT - NIGHTLY ACCOUNT MAINTENANCE BATCH DRIVER             *
001100      *                                                                *
001200      * READS THE PRIOR-NIGHT ACCOUNT MASTER, APPLIES THE INSTRUCT-    *
001300      * IONS FOUND ON THE BATCH REQUEST FILE IN THE ORDER THEY ARE     *
001400      * PRESENTED (CREATE/DEPOSIT/WITHDRAW/TRANSFER/CLOSE), POSTS A    *
001500      * TRANSACTION LOG ENTRY FOR EVERY POSTING APPLIED, AND WRITES    *
001600      * THE UPDATED MASTER BACK OUT IN ACCOUNT-NUMBER SEQUENCE FOR     *
001700      * TOMORROW'S RUN.  THE TRANSACTION LOG PRODUCED HERE IS SPLIT    *
001800      * INTO PER-ACCOUNT STATEMENTS BY THE COMPANION JOB, ACCTSTM.     *
001900      *-----------------------------------------------------------------
002000      * C H A N G E   L O G                                            *
002100      *-----------------------------------------------------------------
002200      * 11/04/87 SRP  ACCT-0001  ORIGINAL PROGRAM.                      *
002300      * 02/19/88 SRP  ACCT-0006  ADDED WITHDRAWAL INSUFFICIENT-FUNDS    *
002400      *                          REJECT COUNTER TO THE RUN TOTALS.      *
002500      * 07/30/89 SRP  ACCT-0011  ADDED TRANSFER REQUEST TYPE - POSTS    *
002600      *                          TWO LEDGER ROWS, ONE PER SIDE.         *
002700      * 04/03/90 SRP  ACCT-0014  HOLDER NAME WIDENED 20 TO 30 BYTES.    *
002800      * 09/12/91 SRP  ACCT-0022  CLOSE REQUEST NOW RE-PACKS THE IN-     *
002900      *                          MEMORY TABLE INSTEAD OF FLAGGING A     *
003000      *                          TOMBSTONE ROW - SIMPLIFIES ACCTSTM.    *
003100      * 05/06/93 DWK  ACCT-0029  PIN NOW VALIDATED 4 TO 6 DIGITS ONLY   *
003200      *                          BEFORE THE ENCODING ROUTINE RUNS.      *
003300      * 11/02/96 SRP  ACCT-0055  WITHDRAW AND TRANSFER-OUT NOW SHARE    *
003400      *                          610-VALIDATE-SUFFICIENT-FUNDS.         *
003500      * 08/14/98 DWK  ACCT-0071  Y2K - ACCT083-TIMESTAMP NOW CARRIES    *
003600      *                          A 4-DIGIT YEAR ON EVERY LEDGER ROW.    *
003700      * 01/07/99 SRP  ACCT-0077  Y2K - SWEPT PROGRAM FOR 2-DIGIT YEAR   *
003800      *                          FIELDS.  NONE FOUND OUTSIDE ACCT083.   *
003900      * 06/21/01 DWK  ACCT-0088  NEXT-ACCOUNT-NUMBER COUNTER MOVED TO   *
004000      *                          THE MASTER FILE HEADER ROW SO IT NO    *
004100      *                          LONGER RESETS WHEN THE JOB IS RERUN.   *
004200      * 03/15/04 SRP  ACCT-0099  ADDED REJECT COUNT TO RUN TOTALS.      *
004300      * 09/08/05 DWK  ACCT-0104  STANDARDIZED LEDGER TYPE TEXT TO MATCH *
004400      *                          THE STATEMENT LAYOUT (INITIAL/DEPOSIT/ *
004500      *                          WITHDRAWAL/TRANSFER_IN/TRANSFER_OUT) - *
004600      *                          CREATE NOW ALWAYS POSTS AN INITIAL ROW,*
004700      *                          EVEN WHEN THE OPENING DEPOSIT IS ZERO. *
004800      *                          NEXT-ACCOUNT-NUMBER SEED CORRECTED TO  *
004900      *                          100099 SO A BRAND-NEW MASTER STARTS    *
005000      *                          NUMBERING AT ACC100100.                *
005100      * 09/21/05 DWK  ACCT-0110  TRANSFER REQUESTS NOW VALIDATE THE     *
005200      *                          TO-ACCOUNT IS ON FILE (NEW             *
005300      *                          656-VALIDATE-TO-ACCOUNT-EXISTS) BEFORE *
005400      *                          860 DEBITS THE FROM-ACCOUNT -          *
005500      *                          PREVIOUSLY A MISSING TO-ACCOUNT LEFT   *
005600      *                          THE DEBIT AND LEDGER ROW IN PLACE WITH *
005700      *                          ONLY A WARNING DISPLAYED.              *
005800      *                          410-VALIDATE-HOLDER-NAME NOW STRIPS    *
005900      *                          LEADING BLANKS (NEW                    *
006000      *                          412-TRIM-LEADING-BLANKS) TO MATCH THE  *
006100      *                          TRAILING-BLANK TRIM ALREADY IN PLACE.  *
006200      *                          STANDALONE SCAN INDEXES, LENGTH        *
006300      *                          COUNTERS AND WORK FIELDS CONVERTED     *
006400      *                          FROM 01-LEVEL TO 77-LEVEL PER SHOP     *
006500      *                          CONVENTION - THOSE CARRYING A          *
006600      *                          REDEFINES STAYED AT 01.                *
006700      * 09/28/05 DWK  ACCT-0111  CLOSE REQUEST NOW DISPLAYS A RUN-LOG   *
006800      *                          MESSAGE WHEN THE ACCOUNT IS NOT ON     *
006900      *                          FILE, MATCHING EVERY OTHER REJECT PATH *
007000      *                          IN THE PROGRAM - STILL NOT COUNTED AS  *
007100      *                          A REJECT, PER OPS.                     *
007200      *****************************************************************
007300       ENVIRONMENT DIVISION.
007400       CONFIGURATION SECTION.
007500       SOURCE-COMPUTER.  IBM-370.
007600       OBJECT-COMPUTER.  IBM-370.
007700       SPECIAL-NAMES.
007800           C01 IS TOP-OF-FORM
007900           CLASS DIGIT-CHARACTER IS '0' THRU '9'.
008000       INPUT-OUTPUT SECTION.
008100       FILE-CONTROL.
008200           SELECT ACCT-MASTER-FILE-IN  ASSIGN TO ACCTMSTI
008300               ORGANIZATION IS SEQUENTIAL
008400               FILE STATUS IS WS-MASTER-IN-STATUS.
008500           SELECT ACCT-MASTER-FILE-OUT ASSIGN TO ACCTMSTO
008600               ORGANIZATION IS SEQUENTIAL
008700               FILE STATUS IS WS-MASTER-OUT-STATUS.
008800           SELECT BATCH-REQUEST-FILE   ASSIGN TO ACCTREQI
008900               ORGANIZATION IS SEQUENTIAL
009000               FILE STATUS IS WS-REQUEST-STATUS.
009100           SELECT TRANSACTION-LOG-FILE ASSIGN TO ACCTTXNO
009200               ORGANIZATION IS SEQUENTIAL
009300               FILE STATUS IS WS-TXNLOG-STATUS.
009400      *
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  ACCT-MASTER-FILE-IN
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD.
010000       01  MASTER-IN-REC               PIC X(124).
010100      *
010200       FD  ACCT-MASTER-FILE-OUT
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD.
010500       01  MASTER-OUT-REC              PIC X(124).
010600      *
010700       FD  BATCH-REQUEST-FILE
010800           RECORDING MODE IS F
010900           LABEL RECORDS ARE STANDARD.
011000       01  REQUEST-IN-REC              PIC X(93).
011100      *
011200       FD  TRANSACTION-LOG-FILE
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD.
011500       01  TXNLOG-OUT-REC              PIC X(117).
011600      *
011700       WORKING-STORAGE SECTION.
011800      *-----------------------------------------------------------------
011900      * ACCOUNT MASTER ROW, TRANSACTION ROW AND REQUEST ROW LAYOUTS.
012000      *-----------------------------------------------------------------
012100           COPY ACCT080.
012200           COPY ACCT081.
012300           COPY ACCT082.
012400           COPY ACCT083.
012500      *
012600       01  WS-FILE-STATUS-GROUP.
012700           05  WS-MASTER-IN-STATUS      PIC X(02) VALUE '00'.
012800               88  WS-MASTER-IN-OK              VALUE '00'.
012900               88  WS-MASTER-IN-EOF             VALUE '10'.
013000           05  WS-MASTER-OUT-STATUS     PIC X(02) VALUE '00'.
013100               88  WS-MASTER-OUT-OK             VALUE '00'.
013200           05  WS-REQUEST-STATUS        PIC X(02) VALUE '00'.
013300               88  WS-REQUEST-OK                 VALUE '00'.
013400               88  WS-REQUEST-EOF                VALUE '10'.
013500           05  WS-TXNLOG-STATUS         PIC X(02) VALUE '00'.
013600               88  WS-TXNLOG-OK                  VALUE '00'.
013700           05  FILLER                   PIC X(02) VALUE SPACES.
013800      *
013900       01  WS-SWITCHES.
014000           05  WS-EOF-REQUEST-SW        PIC X(01) VALUE 'N'.
014100               88  WS-EOF-REQUEST                VALUE 'Y'.
014200           05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
014300               88  WS-ACCOUNT-FOUND              VALUE 'Y'.
014400           05  WS-VALID-SW              PIC X(01) VALUE 'Y'.
014500               88  WS-REQUEST-IS-VALID            VALUE 'Y'.
014600               88  WS-REQUEST-IS-INVALID          VALUE 'N'.
014700           05  FILLER                   PIC X(01) VALUE SPACE.
014800      *
014900      *-----------------------------------------------------------------
015000      * RUN COUNTERS - ALL BINARY, NONE OF THESE APPEAR ON ANY FILE.
015100      *-----------------------------------------------------------------
015200       01  WS-RUN-COUNTERS             COMP.
015300           05  WS-REQUEST-COUNT         PIC 9(07) VALUE ZERO.
015400           05  WS-CREATE-COUNT          PIC 9(07) VALUE ZERO.
015500           05  WS-DEPOSIT-COUNT         PIC 9(07) VALUE ZERO.
015600           05  WS-WITHDRAW-COUNT        PIC 9(07) VALUE ZERO.
015700           05  WS-TRANSFER-COUNT        PIC 9(07) VALUE ZERO.
015800           05  WS-CLOSE-COUNT           PIC 9(07) VALUE ZERO.
015900           05  WS-REJECT-COUNT          PIC 9(07) VALUE ZERO.
016000           05  WS-TXN-ROW-COUNT         PIC 9(07) VALUE ZERO.
016100           05  FILLER                   PIC 9(07) VALUE ZERO.
016200      *
016300      *-----------------------------------------------------------------
016400      * WS-NEXT-SEQ-WORK SEEDS AT 100099 SO A BRAND-NEW MASTER (NO
016500      * HEADER ROW ON FILE) HANDS OUT ACC100100 TO THE FIRST CREATE -
016600      * SEE 300-LOAD-ACCOUNT-MASTER AND 440-NEXT-ACCOUNT-NUMBER.
016700      *-----------------------------------------------------------------
016800       01  WS-TABLE-CONTROL            COMP.
016900           05  WS-TABLE-COUNT           PIC 9(04) VALUE ZERO.
017000           05  WS-TABLE-MAX             PIC 9(04) VALUE 9999.
017100           05  WS-TABLE-IDX             PIC 9(04) VALUE ZERO.
017200           05  WS-SHIFT-IDX             PIC 9(04) VALUE ZERO.
017300           05  WS-SEARCH-LOW            PIC S9(04) VALUE ZERO.
017400           05  WS-SEARCH-HIGH           PIC S9(04) VALUE ZERO.
017500           05  WS-SEARCH-MID            PIC S9(04) VALUE ZERO.
017600           05  WS-FOUND-IDX             PIC 9(04) VALUE ZERO.
017700           05  WS-INSERT-IDX            PIC 9(04) VALUE ZERO.
017800           05  WS-NEXT-SEQ-WORK         PIC 9(09) VALUE 100099.
017900           05  FILLER                   PIC 9(04) VALUE ZERO.
018000      *
018100      *-----------------------------------------------------------------
018200      * IN-MEMORY ACCOUNT MASTER TABLE - LOADED ASCENDING, KEPT SORTED
018300      * ON EVERY INSERT, RE-PACKED ON EVERY CLOSE.
018400      *-----------------------------------------------------------------
018500       01  WS-ACCOUNT-TABLE.
018600           05  FILLER                   PIC X(01) VALUE SPACE.
018700           05  WS-ACCOUNT-ROW OCCURS 1 TO 9999 TIMES
018800                   DEPENDING ON WS-TABLE-COUNT.
018900               10  WS-TBL-NUMBER        PIC X(09).
019000               10  WS-TBL-HOLDER-NAME   PIC X(30).
019100               10  WS-TBL-PIN-HASH      PIC X(64).
019200               10  WS-TBL-BALANCE       PIC S9(9)V99.
019300               10  FILLER               PIC X(10) VALUE SPACES.
019400      *
019500      *-----------------------------------------------------------------
019600      * REQUEST-PARSING WORK AREA - REQUEST-IN-REC IS MOVED STRAIGHT
019700      * INTO ACCT082-REQUEST, FIELD WIDTHS LINE UP 1-FOR-1.
019800      *-----------------------------------------------------------------
019900       77  WS-NEXT-SEQ-DISPLAY          PIC 9(06).
020000       77  WS-AMOUNT-EDIT               PIC S9(9)V99.
020100       77  WS-ROUND-INPUT               PIC S9(9)V9999.
020200       77  WS-ROUND-RESULT              PIC S9(9)V99.
020300      *
020400      *-----------------------------------------------------------------
020500      * HOLDER-NAME TRIM WORK AREA - CHARACTER TABLE REDEFINES SO THE
020600      * TRAILING-BLANK SCAN CAN WALK THE NAME ONE BYTE AT A TIME.
020700      * WS-NAME-START HOLDS THE FIRST NON-SPACE POSITION FOUND BY THE
020800      * SAME SCAN SO LEADING BLANKS CAN BE STRIPPED ALONGSIDE THE
020900      * EXISTING TRAILING-BLANK TRIM (ACCT-0110).
021000      *-----------------------------------------------------------------
021100       01  WS-NAME-WORK                 PIC X(30).
021200       01  WS-NAME-CHAR-TABLE REDEFINES WS-NAME-WORK.
021300           05  WS-NAME-CHAR             PIC X(01) OCCURS 30 TIMES.
021400       77  WS-NAME-LEN                  PIC 9(02) COMP VALUE ZERO.
021500       77  WS-NAME-START                PIC 9(02) COMP VALUE ZERO.
021600       77  WS-NAME-TRIMMED              PIC X(30).
021700      *
021800      *-----------------------------------------------------------------
021900      * PIN VALIDATION WORK AREA - DIGIT TABLE REDEFINES SO EVERY BYTE
022000      * CAN BE TESTED AGAINST CLASS DIGIT-CHARACTER.
022100      *-----------------------------------------------------------------
022200       01  WS-PIN-WORK                  PIC X(06).
022300       01  WS-PIN-CHAR-TABLE REDEFINES WS-PIN-WORK.
022400           05  WS-PIN-CHAR              PIC X(01) OCCURS 6 TIMES.
022500       77  WS-PIN-LEN                   PIC 9(02) COMP VALUE ZERO.
022600       77  WS-PIN-SCAN-IDX              PIC 9(02) COMP VALUE ZERO.
022700      *
022800      *-----------------------------------------------------------------
022900      * HOUSE PIN-ENCODING WORK AREA (SHA-256 IS NOT AVAILABLE ON THIS
023000      * COMPILER - SEE 430-HASH-PIN).  HEX-DIGIT TABLE IS A REDEFINES
023100      * OF A 16-BYTE LITERAL, ONE BYTE PER NIBBLE VALUE 0-F.
023200      *-----------------------------------------------------------------
023300       01  WS-HEX-DIGITS                PIC X(16)
023400                                         VALUE '0123456789ABCDEF'.
023500       01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
023600           05  WS-HEX-DIGIT             PIC X(01) OCCURS 16 TIMES.
023700       77  WS-HASH-WORK                 PIC 9(04) COMP VALUE ZERO.
023800       77  WS-HASH-NIBBLE               PIC 9(02) COMP VALUE ZERO.
023900       77  WS-HASH-DIGIT-VAL            PIC 9(02) COMP VALUE ZERO.
024000       77  WS-HASH-BUILD-IDX            PIC 9(02) COMP VALUE ZERO.
024100      *
024200      *-----------------------------------------------------------------
024300      * TRANSACTION-NOTE BUILD AREA (TRANSFER ROWS CARRY "TO/FROM
024400      * ACCNNNNNNN" TEXT - SEE 700-WRITE-TRANSACTION-LOG).
024500      *-----------------------------------------------------------------
024600       77  WS-TXN-NOTE                  PIC X(40).
024700       77  WS-TXN-NOTE-FROM-ACCT        PIC X(09).
024800       77  WS-TXN-TYPE-WORK             PIC X(12).
024900      *
025000      *-----------------------------------------------------------------
025100      * TRANSFER WORK AREA - ACCT082-REQ-ACCT-NUMBER IS TEMPORARILY
025200      * SWAPPED TO THE TO-ACCOUNT SO 510-FIND-ACCOUNT CAN BE REUSED
025300      * AGAINST EITHER SIDE OF THE TRANSFER (SEE 656 AND 870).
025400      * WS-XFER-SAVE-ACCT HOLDS THE FROM-ACCOUNT NUMBER ACROSS THE
025500      * SWAP AND WS-FROM-FOUND-IDX HOLDS THE FROM-ACCOUNT'S TABLE
025600      * SUBSCRIPT ACROSS THE TO-ACCOUNT EXISTENCE CHECK (ACCT-0110).
025700      *-----------------------------------------------------------------
025800       77  WS-XFER-SAVE-ACCT            PIC X(09).
025900       77  WS-FROM-FOUND-IDX            PIC 9(04) COMP VALUE ZERO.
026000      *
026100       PROCEDURE DIVISION.
026200      *
026300      *=================================================================
026400       000-MAIN-LOGIC.
026500      *=================================================================
026600           PERFORM 200-INITIALIZE-RUN THRU 200-EXIT.
026700           PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
026800               UNTIL WS-EOF-REQUEST.
026900           PERFORM 800-REWRITE-ACCOUNT-MASTER THRU 800-EXIT.
027000           PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
027100           PERFORM 999-CLOSE-FILES THRU 999-EXIT.
027200           STOP RUN.
027300      *
027400      *=================================================================
027500       100-PROCESS-REQUESTS.
027600      *=================================================================
027700           PERFORM 320-READ-BATCH-REQUEST THRU 320-EXIT.
027800           IF NOT WS-EOF-REQUEST
027900               ADD 1 TO WS-REQUEST-COUNT
028000               PERFORM 350-DISPATCH-REQUEST THRU 350-EXIT
028100           END-IF.
028200       100-EXIT.
028300           EXIT.
028400      *
028500      *=================================================================
028600       200-INITIALIZE-RUN.
028700      *=================================================================
028800           ACCEPT ACCT083-CURRENT-DATE FROM DATE.
028900           ACCEPT ACCT083-CURRENT-TIME FROM TIME.
029000           OPEN INPUT  ACCT-MASTER-FILE-IN
029100                INPUT  BATCH-REQUEST-FILE
029200                OUTPUT TRANSACTION-LOG-FILE.
029300           IF NOT WS-MASTER-IN-OK
029400               DISPLAY 'ACCTBAT - MASTER FILE OPEN FAILED - '
029500                       WS-MASTER-IN-STATUS
029600               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
029700           END-IF.
029800           PERFORM 300-LOAD-ACCOUNT-MASTER THRU 300-EXIT
029900               UNTIL WS-MASTER-IN-EOF.
030000       200-EXIT.
030100           EXIT.
030200      *
030300      *=================================================================
030400      * LOADS THE MASTER FILE INTO WS-ACCOUNT-TABLE.  THE FIRST ROW ON
030500      * THE FILE IS THE NEXTSEQ HEADER ROW (SEE ACCT080), NOT AN
030600      * ACCOUNT - IT IS SIPHONED OFF INTO WS-NEXT-SEQ-WORK AND NEVER
030700      * ENTERED IN THE TABLE.
030800      *=================================================================
030900       300-LOAD-ACCOUNT-MASTER.
031000           READ ACCT-MASTER-FILE-IN INTO ACCT080-ACCOUNT-ENTRY
031100               AT END
031200                   SET WS-MASTER-IN-EOF TO TRUE
031300           END-READ.
031400           IF NOT WS-MASTER-IN-EOF
031500               IF ACCT080-IS-HEADER-ROW
031600                   MOVE ACCT080-NEXT-SEQ TO WS-NEXT-SEQ-WORK
031700               ELSE
031800                   ADD 1 TO WS-TABLE-COUNT
031900                   MOVE ACCT080-NUMBER
032000                       TO WS-TBL-NUMBER(WS-TABLE-COUNT)
032100                   MOVE ACCT080-HOLDER-NAME
032200                       TO WS-TBL-HOLDER-NAME(WS-TABLE-COUNT)
032300                   MOVE ACCT080-PIN-HASH
032400                       TO WS-TBL-PIN-HASH(WS-TABLE-COUNT)
032500                   MOVE ACCT080-BALANCE
032600                       TO WS-TBL-BALANCE(WS-TABLE-COUNT)
032700               END-IF
032800           END-IF.
032900       300-EXIT.
033000           EXIT.
033100      *
033200      *=================================================================
033300       320-READ-BATCH-REQUEST.
033400      *=================================================================
033500           READ BATCH-REQUEST-FILE
033600               AT END
033700                   SET WS-EOF-REQUEST TO TRUE
033800           END-READ.
033900           IF NOT WS-EOF-REQUEST
034000               MOVE REQUEST-IN-REC TO ACCT082-REQUEST
034100           END-IF.
034200       320-EXIT.
034300           EXIT.
034400      *
034500      *=================================================================
034600       350-DISPATCH-REQUEST.
034700      *=================================================================
034800           SET WS-REQUEST-IS-VALID TO TRUE.
034900           EVALUATE ACCT082-REQ-OPERATION
035000               WHEN 'CREATE  '
035100                   PERFORM 400-CREATE-ACCOUNT THRU 400-EXIT
035200               WHEN 'DEPOSIT '
035300                   PERFORM 500-DEPOSIT-REQUEST THRU 500-EXIT
035400               WHEN 'WITHDRAW'
035500                   PERFORM 600-WITHDRAW-REQUEST THRU 600-EXIT
035600               WHEN 'TRANSFER'
035700                   PERFORM 650-TRANSFER-REQUEST THRU 650-EXIT
035800               WHEN 'CLOSE   '
035900                   PERFORM 680-CLOSE-REQUEST THRU 680-EXIT
036000               WHEN OTHER
036100                   SET WS-REQUEST-IS-INVALID TO TRUE
036200                   DISPLAY 'ACCTBAT - UNKNOWN REQUEST OPERATION - '
036300                           ACCT082-REQ-OPERATION
036400           END-EVALUATE.
036500           IF WS-REQUEST-IS-INVALID
036600               ADD 1 TO WS-REJECT-COUNT
036700           END-IF.
036800       350-EXIT.
036900           EXIT.
037000      *
037100      *=================================================================
037200      * CREATE - VALIDATES HOLDER NAME AND PIN, ENCODES THE PIN, ASSIGNS
037300      * THE NEXT ACCOUNT NUMBER, INSERTS THE ROW IN SEQUENCE, AND POSTS
037400      * AN OPENING-DEPOSIT LEDGER ROW WHEN THE REQUEST CARRIES AN
037500      * AMOUNT GREATER THAN ZERO.
037600      *=================================================================
037700       400-CREATE-ACCOUNT.
037800           PERFORM 410-VALIDATE-HOLDER-NAME THRU 410-EXIT.
037900           IF WS-REQUEST-IS-VALID
038000               PERFORM 420-VALIDATE-PIN-FORMAT THRU 420-EXIT
038100           END-IF.
038200           IF WS-REQUEST-IS-VALID
038300               PERFORM 440-NEXT-ACCOUNT-NUMBER THRU 440-EXIT
038400               PERFORM 430-HASH-PIN THRU 430-EXIT
038500               PERFORM 450-INSERT-ACCOUNT-ENTRY THRU 450-EXIT
038600               ADD 1 TO WS-CREATE-COUNT
038700               MOVE 'INITIAL     ' TO WS-TXN-TYPE-WORK
038800               MOVE SPACES TO WS-TXN-NOTE
038900               MOVE WS-TBL-BALANCE(WS-FOUND-IDX) TO WS-AMOUNT-EDIT
039000               PERFORM 700-WRITE-TRANSACTION-LOG THRU 700-EXIT
039100           END-IF.
039200       400-EXIT.
039300           EXIT.
039400      *
039500       410-VALIDATE-HOLDER-NAME.
039600           MOVE ACCT082-REQ-HOLDER-NAME TO WS-NAME-WORK.
039700           MOVE ZERO TO WS-NAME-LEN.
039800           MOVE ZERO TO WS-NAME-START.
039900           PERFORM 411-SCAN-NAME-LENGTH THRU 411-EXIT
040000               VARYING WS-TABLE-IDX FROM 1 BY 1
040100               UNTIL WS-TABLE-IDX > 30.
040200           IF WS-NAME-LEN = ZERO
040300               SET WS-REQUEST-IS-INVALID TO TRUE
040400               DISPLAY 'ACCTBAT - CREATE REJECTED, BLANK HOLDER NAME'
040500           ELSE
040600               PERFORM 412-TRIM-LEADING-BLANKS THRU 412-EXIT
040700           END-IF.
040800       410-EXIT.
040900           EXIT.
041000      *
041100       411-SCAN-NAME-LENGTH.
041200           IF WS-NAME-CHAR(WS-TABLE-IDX) NOT = SPACE
041300               MOVE WS-TABLE-IDX TO WS-NAME-LEN
041400               IF WS-NAME-START = ZERO
041500                   MOVE WS-TABLE-IDX TO WS-NAME-START
041600               END-IF
041700           END-IF.
041800       411-EXIT.
041900           EXIT.
042000      *
042100      *-----------------------------------------------------------------
042200      * 412-TRIM-LEADING-BLANKS - SLIDES THE NAME LEFT TO WS-NAME-START
042300      * THROUGH WS-NAME-TRIMMED SO WS-NAME-WORK NEVER CARRIES A LEADING
042400      * BLANK INTO WS-TBL-HOLDER-NAME AT 450 (ACCT-0110).
042500      *-----------------------------------------------------------------
042600       412-TRIM-LEADING-BLANKS.
042700           MOVE SPACES TO WS-NAME-TRIMMED.
042800           MOVE WS-NAME-WORK(WS-NAME-START:) TO WS-NAME-TRIMMED.
042900           MOVE WS-NAME-TRIMMED TO WS-NAME-WORK.
043000       412-EXIT.
043100           EXIT.
043200      *
043300       420-VALIDATE-PIN-FORMAT.
043400           MOVE ACCT082-REQ-PIN TO WS-PIN-WORK.
043500           MOVE ZERO TO WS-PIN-LEN.
043600           PERFORM 421-SCAN-PIN-LENGTH THRU 421-EXIT
043700               VARYING WS-PIN-SCAN-IDX FROM 1 BY 1
043800               UNTIL WS-PIN-SCAN-IDX > 6.
043900           IF WS-PIN-LEN < 4 OR WS-PIN-LEN > 6
044000               SET WS-REQUEST-IS-INVALID TO TRUE
044100               DISPLAY 'ACCTBAT - CREATE REJECTED, PIN NOT 4-6 DIGITS'
044200           END-IF.
044300       420-EXIT.
044400           EXIT.
044500      *
044600       421-SCAN-PIN-LENGTH.
044700           IF WS-PIN-CHAR(WS-PIN-SCAN-IDX) NOT = SPACE
044800               IF WS-PIN-CHAR(WS-PIN-SCAN-IDX) IS DIGIT-CHARACTER
044900                   MOVE WS-PIN-SCAN-IDX TO WS-PIN-LEN
045000               ELSE
045100                   SET WS-REQUEST-IS-INVALID TO TRUE
045200               END-IF
045300           END-IF.
045400       421-EXIT.
045500           EXIT.
045600      *
045700      *=================================================================
045800      * 430-HASH-PIN - THE COMPILER ON THIS BOX HAS NO SHA-256 VERB.
045900      * THE SHOP'S STANDARD SUBSTITUTE, IN USE SINCE THE ORIGINAL PIN
046000      * LAYOUT WAS APPROVED, IS A DETERMINISTIC DIGIT-WEIGHTING
046100      * SCRAMBLE: EACH PIN DIGIT IS COMBINED WITH ITS POSITION WEIGHT
046200      * AND THE NEW ACCOUNT NUMBER, REDUCED MODULO 16, AND TRANSLATED
046300      * THROUGH WS-HEX-DIGIT-TABLE.  THE RESULT IS NOT A CRYPTOGRAPHIC
046400      * HASH - IT IS AN INTERNAL ENCODING ONLY, GOOD ENOUGH TO DETECT
046500      * AN OPERATOR KEYING ERROR BUT NOT TO RESIST ATTACK - AND IS
046600      * REPLICATED OUT TO FILL THE FULL 64-BYTE PIN-HASH FIELD.
046700      *=================================================================
046800       430-HASH-PIN.
046900           MOVE SPACES TO ACCT080-PIN-HASH.
047000           MOVE ZERO TO WS-HASH-BUILD-IDX.
047100           PERFORM 431-BUILD-HASH-NIBBLE THRU 431-EXIT
047200               VARYING WS-HASH-BUILD-IDX FROM 1 BY 1
047300               UNTIL WS-HASH-BUILD-IDX > 64.
047400       430-EXIT.
047500           EXIT.
047600      *
047700       431-BUILD-HASH-NIBBLE.
047800           DIVIDE WS-HASH-BUILD-IDX BY WS-PIN-LEN
047900               GIVING WS-HASH-WORK REMAINDER WS-PIN-SCAN-IDX.
048000           ADD 1 TO WS-PIN-SCAN-IDX.
048100           MOVE WS-PIN-CHAR(WS-PIN-SCAN-IDX) TO WS-HASH-DIGIT-VAL.
048200           COMPUTE WS-HASH-WORK =
048300               (WS-HASH-DIGIT-VAL * WS-HASH-BUILD-IDX)
048400               + WS-NEXT-SEQ-WORK.
048500           DIVIDE WS-HASH-WORK BY 16 GIVING WS-HASH-WORK
048600               REMAINDER WS-HASH-NIBBLE.
048700           COMPUTE WS-HASH-NIBBLE = WS-HASH-NIBBLE + 1.
048800           MOVE WS-HEX-DIGIT(WS-HASH-NIBBLE) TO
048900               ACCT080-PIN-HASH(WS-HASH-BUILD-IDX:1).
049000       431-EXIT.
049100           EXIT.
049200      *
049300       440-NEXT-ACCOUNT-NUMBER.
049400           ADD 1 TO WS-NEXT-SEQ-WORK.
049500           MOVE WS-NEXT-SEQ-WORK TO WS-NEXT-SEQ-DISPLAY.
049600           STRING 'ACC' DELIMITED BY SIZE
049700                  WS-NEXT-SEQ-DISPLAY DELIMITED BY SIZE
049800                  INTO ACCT082-REQ-ACCT-NUMBER
049900           END-STRING.
050000       440-EXIT.
050100           EXIT.
050200      *
050300      *=================================================================
050400      * INSERTS A NEW ROW AT THE CORRECT ASCENDING POSITION SO THE
050500      * TABLE - AND THEREFORE THE REWRITTEN MASTER - STAYS IN ACCOUNT-
050600      * NUMBER SEQUENCE WITHOUT A SEPARATE SORT STEP.
050700      *=================================================================
050800       450-INSERT-ACCOUNT-ENTRY.
050900           MOVE 1 TO WS-INSERT-IDX.
051000           PERFORM 451-FIND-INSERT-POSITION THRU 451-EXIT
051100               VARYING WS-INSERT-IDX FROM 1 BY 1
051200               UNTIL WS-INSERT-IDX > WS-TABLE-COUNT
051300                  OR ACCT082-REQ-ACCT-NUMBER <
051400                     WS-TBL-NUMBER(WS-INSERT-IDX).
051500           ADD 1 TO WS-TABLE-COUNT.
051600           IF WS-INSERT-IDX < WS-TABLE-COUNT
051700               PERFORM 452-SHIFT-TABLE-RIGHT THRU 452-EXIT
051800                   VARYING WS-SHIFT-IDX FROM WS-TABLE-COUNT
051900                   BY -1 UNTIL WS-SHIFT-IDX <= WS-INSERT-IDX
052000           END-IF.
052100           MOVE ACCT082-REQ-ACCT-NUMBER
052200               TO WS-TBL-NUMBER(WS-INSERT-IDX).
052300           MOVE WS-NAME-WORK TO WS-TBL-HOLDER-NAME(WS-INSERT-IDX).
052400           MOVE ACCT080-PIN-HASH TO WS-TBL-PIN-HASH(WS-INSERT-IDX).
052500           MOVE ACCT082-REQ-AMOUNT TO WS-TBL-BALANCE(WS-INSERT-IDX).
052600           MOVE WS-INSERT-IDX TO WS-FOUND-IDX.
052700       450-EXIT.
052800           EXIT.
052900      *
053000       451-FIND-INSERT-POSITION.
053100           CONTINUE.
053200       451-EXIT.
053300           EXIT.
053400      *
053500      *-----------------------------------------------------------------
053600      * MAKES ROOM FOR THE NEW ROW AT WS-INSERT-IDX BY SLIDING EVERY
053700      * ROW FROM THE OLD LAST ROW DOWN TO WS-INSERT-IDX ONE POSITION
053800      * TOWARD THE END OF THE TABLE.
053900      *-----------------------------------------------------------------
054000       452-SHIFT-TABLE-RIGHT.
054100           MOVE WS-TBL-NUMBER(WS-SHIFT-IDX - 1)
054200               TO WS-TBL-NUMBER(WS-SHIFT-IDX).
054300           MOVE WS-TBL-HOLDER-NAME(WS-SHIFT-IDX - 1)
054400               TO WS-TBL-HOLDER-NAME(WS-SHIFT-IDX).
054500           MOVE WS-TBL-PIN-HASH(WS-SHIFT-IDX - 1)
054600               TO WS-TBL-PIN-HASH(WS-SHIFT-IDX).
054700           MOVE WS-TBL-BALANCE(WS-SHIFT-IDX - 1)
054800               TO WS-TBL-BALANCE(WS-SHIFT-IDX).
054900       452-EXIT.
055000           EXIT.
055100      *
055200      *=================================================================
055300      * DEPOSIT
055400      *=================================================================
055500       500-DEPOSIT-REQUEST.
055600           PERFORM 510-FIND-ACCOUNT THRU 510-EXIT.
055700           IF WS-ACCOUNT-FOUND
055800               PERFORM 520-VALIDATE-AMOUNT-POSITIVE THRU 520-EXIT
055900               IF WS-REQUEST-IS-VALID
056000                   PERFORM 530-APPLY-DEPOSIT THRU 530-EXIT
056100                   ADD 1 TO WS-DEPOSIT-COUNT
056200                   MOVE 'DEPOSIT     ' TO WS-TXN-TYPE-WORK
056300                   MOVE SPACES TO WS-TXN-NOTE
056400                   PERFORM 700-WRITE-TRANSACTION-LOG THRU 700-EXIT
056500               END-IF
056600           ELSE
056700               SET WS-REQUEST-IS-INVALID TO TRUE
056800               DISPLAY 'ACCTBAT - DEPOSIT REJECTED, NO SUCH ACCOUNT - '
056900                       ACCT082-REQ-ACCT-NUMBER
057000           END-IF.
057100       500-EXIT.
057200           EXIT.
057300      *
057400      *=================================================================
057500      * 510-FIND-ACCOUNT - PLAIN BINARY SEARCH OVER WS-ACCOUNT-TABLE.
057600      * INDEXED-BY/SEARCH ALL WAS CONSIDERED AND REJECTED - THE SAME
057700      * SUBSCRIPT IS ALSO USED TO DRIVE THE SHIFT-RIGHT/SHIFT-LEFT
057800      * LOOPS IN 450 AND 685, AND KEEPING EVERYTHING ON PLAIN COMP
057900      * SUBSCRIPTS AVOIDS MIXING INDEX-NAME AND SUBSCRIPT ARITHMETIC.
058000      *=================================================================
058100       510-FIND-ACCOUNT.
058200           SET WS-FOUND-SW TO 'N'.
058300           MOVE ZERO TO WS-FOUND-IDX.
058400           MOVE 1 TO WS-SEARCH-LOW.
058500           MOVE WS-TABLE-COUNT TO WS-SEARCH-HIGH.
058600           PERFORM 511-BINARY-SEARCH-STEP THRU 511-EXIT
058700               UNTIL WS-SEARCH-LOW > WS-SEARCH-HIGH
058800                  OR WS-ACCOUNT-FOUND.
058900       510-EXIT.
059000           EXIT.
059100      *
059200       511-BINARY-SEARCH-STEP.
059300           COMPUTE WS-SEARCH-MID =
059400               (WS-SEARCH-LOW + WS-SEARCH-HIGH) / 2.
059500           IF WS-TBL-NUMBER(WS-SEARCH-MID) = ACCT082-REQ-ACCT-NUMBER
059600               SET WS-ACCOUNT-FOUND TO TRUE
059700               MOVE WS-SEARCH-MID TO WS-FOUND-IDX
059800           ELSE
059900               IF WS-TBL-NUMBER(WS-SEARCH-MID) < ACCT082-REQ-ACCT-NUMBER
060000                   COMPUTE WS-SEARCH-LOW = WS-SEARCH-MID + 1
060100               ELSE
060200                   COMPUTE WS-SEARCH-HIGH = WS-SEARCH-MID - 1
060300               END-IF
060400           END-IF.
060500       511-EXIT.
060600           EXIT.
060700      *
060800       520-VALIDATE-AMOUNT-POSITIVE.
060900           IF ACCT082-REQ-AMOUNT NOT > ZERO
061000               SET WS-REQUEST-IS-INVALID TO TRUE
061100               DISPLAY 'ACCTBAT - REQUEST REJECTED, AMOUNT NOT '
061200                       'POSITIVE - ' ACCT082-REQ-ACCT-NUMBER
061300           END-IF.
061400       520-EXIT.
061500           EXIT.
061600      *
061700       530-APPLY-DEPOSIT.
061800           COMPUTE WS-ROUND-INPUT =
061900               WS-TBL-BALANCE(WS-FOUND-IDX) + ACCT082-REQ-AMOUNT.
062000           PERFORM 900-ROUND-BALANCE THRU 900-EXIT.
062100           MOVE WS-ROUND-RESULT TO WS-TBL-BALANCE(WS-FOUND-IDX).
062200           MOVE WS-ROUND-RESULT TO WS-AMOUNT-EDIT.
062300       530-EXIT.
062400           EXIT.
062500      *
062600      *=================================================================
062700      * WITHDRAW
062800      *=================================================================
062900       600-WITHDRAW-REQUEST.
063000           PERFORM 510-FIND-ACCOUNT THRU 510-EXIT.
063100           IF WS-ACCOUNT-FOUND
063200               PERFORM 520-VALIDATE-AMOUNT-POSITIVE THRU 520-EXIT
063300               IF WS-REQUEST-IS-VALID
063400                   PERFORM 610-VALIDATE-SUFFICIENT-FUNDS THRU 610-EXIT
063500               END-IF
063600               IF WS-REQUEST-IS-VALID
063700                   PERFORM 620-APPLY-WITHDRAWAL THRU 620-EXIT
063800                   ADD 1 TO WS-WITHDRAW-COUNT
063900                   MOVE 'WITHDRAWAL  ' TO WS-TXN-TYPE-WORK
064000                   MOVE SPACES TO WS-TXN-NOTE
064100                   PERFORM 700-WRITE-TRANSACTION-LOG THRU 700-EXIT
064200               END-IF
064300           ELSE
064400               SET WS-REQUEST-IS-INVALID TO TRUE
064500               DISPLAY 'ACCTBAT - WITHDRAW REJECTED, NO SUCH ACCT - '
064600                       ACCT082-REQ-ACCT-NUMBER
064700           END-IF.
064800       600-EXIT.
064900           EXIT.
065000      *
065100       610-VALIDATE-SUFFICIENT-FUNDS.
065200           IF ACCT082-REQ-AMOUNT > WS-TBL-BALANCE(WS-FOUND-IDX)
065300               SET WS-REQUEST-IS-INVALID TO TRUE
065400               DISPLAY 'ACCTBAT - REQUEST REJECTED, INSUFFICIENT '
065500                       'FUNDS - ' ACCT082-REQ-ACCT-NUMBER
065600           END-IF.
065700       610-EXIT.
065800           EXIT.
065900      *
066000       620-APPLY-WITHDRAWAL.
066100           COMPUTE WS-ROUND-INPUT =
066200               WS-TBL-BALANCE(WS-FOUND-IDX) - ACCT082-REQ-AMOUNT.
066300           PERFORM 900-ROUND-BALANCE THRU 900-EXIT.
066400           MOVE WS-ROUND-RESULT TO WS-TBL-BALANCE(WS-FOUND-IDX).
066500           MOVE WS-ROUND-RESULT TO WS-AMOUNT-EDIT.
066600       620-EXIT.
066700           EXIT.
066800      *
066900      *=================================================================
067000      * TRANSFER - BOTH SIDES MUST BE ON FILE BEFORE EITHER BALANCE IS
067100      * TOUCHED.  655 CHECKS THE TWO ACCOUNT NUMBERS ARE NOT IDENTICAL,
067200      * THE FIRST 510-FIND-ACCOUNT BELOW CONFIRMS THE FROM-ACCOUNT IS ON
067300      * FILE, AND 656 CONFIRMS THE TO-ACCOUNT IS ON FILE BEFORE 860
067400      * DEBITS ANYTHING - A MISSING TO-ACCOUNT REJECTS THE WHOLE REQUEST
067500      * WITH NO DEBIT APPLIED AND NO LEDGER ROW WRITTEN (ACCT-0110).
067600      * TWO LEDGER ROWS ARE POSTED ONCE BOTH SIDES CHECK OUT, ONE
067700      * AGAINST THE SENDING ACCOUNT AND ONE AGAINST THE RECEIVING
067800      * ACCOUNT, EACH CARRYING A NOTE FIELD NAMING THE OTHER SIDE.
067900      *=================================================================
068000       650-TRANSFER-REQUEST.
068100           PERFORM 655-VALIDATE-NOT-SAME-ACCOUNT THRU 655-EXIT.
068200           IF WS-REQUEST-IS-VALID
068300               PERFORM 510-FIND-ACCOUNT THRU 510-EXIT
068400               IF WS-ACCOUNT-FOUND
068500                   MOVE WS-FOUND-IDX TO WS-FROM-FOUND-IDX
068600               ELSE
068700                   SET WS-REQUEST-IS-INVALID TO TRUE
068800                   DISPLAY 'ACCTBAT - TRANSFER REJECTED, NO SUCH '
068900                           'FROM-ACCOUNT - ' ACCT082-REQ-ACCT-NUMBER
069000               END-IF
069100           END-IF.
069200           IF WS-REQUEST-IS-VALID
069300               PERFORM 656-VALIDATE-TO-ACCOUNT-EXISTS THRU 656-EXIT
069400           END-IF.
069500           IF WS-REQUEST-IS-VALID
069600               PERFORM 520-VALIDATE-AMOUNT-POSITIVE THRU 520-EXIT
069700           END-IF.
069800           IF WS-REQUEST-IS-VALID
069900               PERFORM 610-VALIDATE-SUFFICIENT-FUNDS THRU 610-EXIT
070000           END-IF.
070100           IF WS-REQUEST-IS-VALID
070200               PERFORM 860-POST-TRANSFER-OUT THRU 860-EXIT
070300               PERFORM 870-POST-TRANSFER-IN THRU 870-EXIT
070400               ADD 1 TO WS-TRANSFER-COUNT
070500           END-IF.
070600       650-EXIT.
070700           EXIT.
070800      *
070900       655-VALIDATE-NOT-SAME-ACCOUNT.
071000           IF ACCT082-REQ-ACCT-NUMBER = ACCT082-REQ-TO-ACCT
071100               SET WS-REQUEST-IS-INVALID TO TRUE
071200               DISPLAY 'ACCTBAT - TRANSFER REJECTED, FROM AND TO '
071300                       'ACCOUNT ARE THE SAME - ' ACCT082-REQ-TO-ACCT
071400           END-IF.
071500       655-EXIT.
071600           EXIT.
071700      *
071800      *-----------------------------------------------------------------
071900      * 656-VALIDATE-TO-ACCOUNT-EXISTS - SAME SWAP-AND-FIND IDIOM USED
072000      * BY 870 BELOW, RUN EARLY SO A MISSING TO-ACCOUNT IS CAUGHT
072100      * BEFORE 860 DEBITS THE FROM-ACCOUNT.  ACCT082-REQ-ACCT-NUMBER
072200      * AND WS-FOUND-IDX ARE RESTORED TO THE FROM-ACCOUNT BEFORE
072300      * RETURNING SO 520, 610 AND 860 STILL OPERATE ON THE SENDER.
072400      *-----------------------------------------------------------------
072500       656-VALIDATE-TO-ACCOUNT-EXISTS.
072600           MOVE ACCT082-REQ-ACCT-NUMBER TO WS-XFER-SAVE-ACCT.
072700           MOVE ACCT082-REQ-TO-ACCT TO ACCT082-REQ-ACCT-NUMBER.
072800           PERFORM 510-FIND-ACCOUNT THRU 510-EXIT.
072900           IF NOT WS-ACCOUNT-FOUND
073000               SET WS-REQUEST-IS-INVALID TO TRUE
073100               DISPLAY 'ACCTBAT - TRANSFER REJECTED, NO SUCH '
073200                       'TO-ACCOUNT - ' ACCT082-REQ-TO-ACCT
073300           END-IF.
073400           MOVE WS-XFER-SAVE-ACCT TO ACCT082-REQ-ACCT-NUMBER.
073500           MOVE WS-FROM-FOUND-IDX TO WS-FOUND-IDX.
073600       656-EXIT.
073700           EXIT.
073800      *
073900       860-POST-TRANSFER-OUT.
074000           COMPUTE WS-ROUND-INPUT =
074100               WS-TBL-BALANCE(WS-FOUND-IDX) - ACCT082-REQ-AMOUNT.
074200           PERFORM 900-ROUND-BALANCE THRU 900-EXIT.
074300           MOVE WS-ROUND-RESULT TO WS-TBL-BALANCE(WS-FOUND-IDX).
074400           MOVE WS-ROUND-RESULT TO WS-AMOUNT-EDIT.
074500           MOVE 'TRANSFER_OUT' TO WS-TXN-TYPE-WORK.
074600           MOVE SPACES TO WS-TXN-NOTE.
074700           STRING 'TO ' DELIMITED BY SIZE
074800                  ACCT082-REQ-TO-ACCT DELIMITED BY SIZE
074900                  INTO WS-TXN-NOTE
075000           END-STRING.
075100           PERFORM 700-WRITE-TRANSACTION-LOG THRU 700-EXIT.
075200       860-EXIT.
075300           EXIT.
075400      *-----------------------------------------------------------------
075500      * THE TO-ACCOUNT WAS ALREADY CONFIRMED ON FILE BY 656 ABOVE, SO
075600      * THE ELSE BELOW SHOULD NEVER FIRE IN NORMAL OPERATION - IT IS
075700      * LEFT IN PLACE AS A SAFETY NET IN CASE A FUTURE CHANGE LETS THE
075800      * TABLE MOVE BETWEEN THE TWO FINDS (ACCT-0110).
075900      *-----------------------------------------------------------------
076000       870-POST-TRANSFER-IN.
076100           MOVE ACCT082-REQ-ACCT-NUMBER TO WS-TXN-NOTE-FROM-ACCT.
076200           MOVE ACCT082-REQ-TO-ACCT TO ACCT082-REQ-ACCT-NUMBER.
076300           PERFORM 510-FIND-ACCOUNT THRU 510-EXIT.
076400           IF WS-ACCOUNT-FOUND
076500               COMPUTE WS-ROUND-INPUT =
076600                   WS-TBL-BALANCE(WS-FOUND-IDX) + ACCT082-REQ-AMOUNT
076700               PERFORM 900-ROUND-BALANCE THRU 900-EXIT
076800               MOVE WS-ROUND-RESULT TO WS-TBL-BALANCE(WS-FOUND-IDX)
076900               MOVE WS-ROUND-RESULT TO WS-AMOUNT-EDIT
077000               MOVE 'TRANSFER_IN ' TO WS-TXN-TYPE-WORK
077100               MOVE SPACES TO WS-TXN-NOTE
077200               STRING 'FROM ' DELIMITED BY SIZE
077300                      WS-TXN-NOTE-FROM-ACCT DELIMITED BY SIZE
077400                      INTO WS-TXN-NOTE
077500               END-STRING
077600               PERFORM 700-WRITE-TRANSACTION-LOG THRU 700-EXIT
077700           ELSE
077800               DISPLAY 'ACCTBAT - TRANSFER TO-ACCOUNT VANISHED '
077900                       'MID-POST - INVESTIGATE - ' WS-TXN-NOTE-FROM-ACCT
078000           END-IF.
078100       870-EXIT.
078200           EXIT.
078300      *
078400      *=================================================================
078500      * CLOSE - OPS WANTS A MISSING ACCOUNT REPORTED ON THE RUN LOG BUT
078600      * NOT TREATED AS AN ERROR, SO THE DISPLAY BELOW RUNS WITHOUT
078700      * BUMPING WS-REJECT-COUNT (ACCT-0111).
078800      *=================================================================
078900       680-CLOSE-REQUEST.
079000           PERFORM 510-FIND-ACCOUNT THRU 510-EXIT.
079100           IF WS-ACCOUNT-FOUND
079200               PERFORM 685-REMOVE-ACCOUNT-ENTRY THRU 685-EXIT
079300               ADD 1 TO WS-CLOSE-COUNT
079400           ELSE
079500               DISPLAY 'ACCTBAT - CLOSE REPORTED, NO SUCH ACCOUNT - '
079600                       ACCT082-REQ-ACCT-NUMBER
079700           END-IF.
079800       680-EXIT.
079900           EXIT.
080000      *
080100       685-REMOVE-ACCOUNT-ENTRY.
080200           IF WS-FOUND-IDX < WS-TABLE-COUNT
080300               PERFORM 686-SHIFT-TABLE-LEFT THRU 686-EXIT
080400                   VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
080500                   UNTIL WS-SHIFT-IDX >= WS-TABLE-COUNT
080600           END-IF.
080700           SUBTRACT 1 FROM WS-TABLE-COUNT.
080800       685-EXIT.
080900           EXIT.
081000      *
081100       686-SHIFT-TABLE-LEFT.
081200           MOVE WS-TBL-NUMBER(WS-SHIFT-IDX + 1)
081300               TO WS-TBL-NUMBER(WS-SHIFT-IDX).
081400           MOVE WS-TBL-HOLDER-NAME(WS-SHIFT-IDX + 1)
081500               TO WS-TBL-HOLDER-NAME(WS-SHIFT-IDX).
081600           MOVE WS-TBL-PIN-HASH(WS-SHIFT-IDX + 1)
081700               TO WS-TBL-PIN-HASH(WS-SHIFT-IDX).
081800           MOVE WS-TBL-BALANCE(WS-SHIFT-IDX + 1)
081900               TO WS-TBL-BALANCE(WS-SHIFT-IDX).
082000       686-EXIT.
082100           EXIT.
082200      *
082300      *=================================================================
082400      * 700-WRITE-TRANSACTION-LOG - ONE ROW PER POSTING, WRITTEN AS
082500      * EACH POSTING IS APPLIED SO THE LOG STAYS IN REQUEST-FILE ORDER
082600      * WITHIN EACH ACCOUNT.  ACCTSTM RE-SORTS THIS BY ACCOUNT NUMBER
082700      * FOR ITS OWN CONTROL BREAK.
082800      *=================================================================
082900       700-WRITE-TRANSACTION-LOG.
083000           PERFORM 330-STAMP-TRANSACTION-TIME THRU 330-EXIT.
083100           MOVE SPACES                  TO ACCT081-TXN-ENTRY.
083200           MOVE ACCT082-REQ-ACCT-NUMBER TO ACCT081-TXN-ACCT-NUMBER.
083300           MOVE ACCT083-TIMESTAMP-OUT   TO ACCT081-TXN-TIMESTAMP.
083400           MOVE WS-TXN-TYPE-WORK        TO ACCT081-TXN-TYPE.
083500           MOVE ACCT082-REQ-AMOUNT      TO ACCT081-TXN-AMOUNT.
083600           MOVE WS-AMOUNT-EDIT          TO ACCT081-TXN-BAL-AFTER.
083700           MOVE WS-TXN-NOTE             TO ACCT081-TXN-NOTE.
083800           WRITE TXNLOG-OUT-REC FROM ACCT081-TXN-ENTRY.
083900           IF NOT WS-TXNLOG-OK
084000               DISPLAY 'ACCTBAT - TRANSACTION LOG WRITE FAILED - '
084100                       WS-TXNLOG-STATUS
084200               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
084300           END-IF.
084400           ADD 1 TO WS-TXN-ROW-COUNT.
084500       700-EXIT.
084600           EXIT.
084700      *
084800       330-STAMP-TRANSACTION-TIME.
084900           STRING ACCT083-CENTURY-PREFIX   DELIMITED BY SIZE
085000                  ACCT083-CURR-YY          DELIMITED BY SIZE
085100                  '-'                      DELIMITED BY SIZE
085200                  ACCT083-CURR-MM          DELIMITED BY SIZE
085300                  '-'                      DELIMITED BY SIZE
085400                  ACCT083-CURR-DD          DELIMITED BY SIZE
085500                  ' '                      DELIMITED BY SIZE
085600                  ACCT083-CURR-HH          DELIMITED BY SIZE
085700                  ':'                      DELIMITED BY SIZE
085800                  ACCT083-CURR-MN          DELIMITED BY SIZE
085900                  ':'                      DELIMITED BY SIZE
086000                  ACCT083-CURR-SS          DELIMITED BY SIZE
086100                  INTO ACCT083-TIMESTAMP-OUT
086200           END-STRING.
086300       330-EXIT.
086400           EXIT.
086500      *
086600      *=================================================================
086700      * 900-ROUND-BALANCE - EVERY BALANCE MUTATION ROUTES THROUGH HERE
086800      * SO THE HALF-UP, 2-DECIMAL ROUNDING RULE IS APPLIED IN EXACTLY
086900      * ONE PLACE.
087000      *=================================================================
087100       900-ROUND-BALANCE.
087200           COMPUTE WS-ROUND-RESULT ROUNDED = WS-ROUND-INPUT.
087300       900-EXIT.
087400           EXIT.
087500      *
087600      *=================================================================
087700      * 800-REWRITE-ACCOUNT-MASTER - WRITES THE HEADER (NEXT-SEQ) ROW
087800      * FIRST, THEN ONE DETAIL ROW PER SURVIVING TABLE ENTRY, ALREADY
087900      * IN ASCENDING ACCOUNT-NUMBER ORDER.
088000      *=================================================================
088100       800-REWRITE-ACCOUNT-MASTER.
088200           OPEN OUTPUT ACCT-MASTER-FILE-OUT.
088300           MOVE SPACES           TO ACCT080-MASTER-HEADER.
088400           MOVE 'NEXTSEQ  '      TO ACCT080-HDR-TAG.
088500           MOVE WS-NEXT-SEQ-WORK TO ACCT080-NEXT-SEQ.
088600           WRITE MASTER-OUT-REC FROM ACCT080-MASTER-HEADER.
088700           PERFORM 810-WRITE-MASTER-ROW THRU 810-EXIT
088800               VARYING WS-TABLE-IDX FROM 1 BY 1
088900               UNTIL WS-TABLE-IDX > WS-TABLE-COUNT.
089000           CLOSE ACCT-MASTER-FILE-OUT.
089100       800-EXIT.
089200           EXIT.
089300      *
089400       810-WRITE-MASTER-ROW.
089500           MOVE SPACES TO ACCT080-ACCOUNT-ENTRY.
089600           MOVE WS-TBL-NUMBER(WS-TABLE-IDX)      TO ACCT080-NUMBER.
089700           MOVE WS-TBL-HOLDER-NAME(WS-TABLE-IDX)
089800               TO ACCT080-HOLDER-NAME.
089900           MOVE WS-TBL-PIN-HASH(WS-TABLE-IDX)    TO ACCT080-PIN-HASH.
090000           MOVE WS-TBL-BALANCE(WS-TABLE-IDX)     TO ACCT080-BALANCE.
090100           WRITE MASTER-OUT-REC FROM ACCT080-ACCOUNT-ENTRY.
090200           IF NOT WS-MASTER-OUT-OK
090300               DISPLAY 'ACCTBAT - MASTER REWRITE FAILED - '
090400                       WS-MASTER-OUT-STATUS
090500               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
090600           END-IF.
090700       810-EXIT.
090800           EXIT.
090900      *
091000      *=================================================================
091100       950-DISPLAY-RUN-TOTALS.
091200      *=================================================================
091300           DISPLAY 'ACCTBAT - RUN TOTALS FOLLOW'.
091400           DISPLAY '  REQUESTS READ .......... ' WS-REQUEST-COUNT.
091500           DISPLAY '  ACCOUNTS CREATED ........ ' WS-CREATE-COUNT.
091600           DISPLAY '  DEPOSITS POSTED ......... ' WS-DEPOSIT-COUNT.
091700           DISPLAY '  WITHDRAWALS POSTED ...... ' WS-WITHDRAW-COUNT.
091800           DISPLAY '  TRANSFERS POSTED ........ ' WS-TRANSFER-COUNT.
091900           DISPLAY '  ACCOUNTS CLOSED ......... ' WS-CLOSE-COUNT.
092000           DISPLAY '  REQUESTS REJECTED ....... ' WS-REJECT-COUNT.
092100           DISPLAY '  LEDGER ROWS WRITTEN ..... ' WS-TXN-ROW-COUNT.
092200           DISPLAY '  ACCOUNTS ON FILE ........ ' WS-TABLE-COUNT.
092300       950-EXIT.
092400           EXIT.
092500      *
092600      *=================================================================
092700       999-CLOSE-FILES.
092800      *=================================================================
092900           CLOSE ACCT-MASTER-FILE-IN
093000                 BATCH-REQUEST-FILE
093100                 TRANSACTION-LOG-FILE.
093200       999-EXIT.
093300           EXIT.
093400      *
093500      *=================================================================
093600      * Y0001-ERR-HANDLING - COMMON FILE-STATUS ERROR TRAP, SAME SHAPE
093700      * USED ON EVERY JOB IN THIS SHOP.
093800      *=================================================================
093900       Y0001-ERR-HANDLING.
094000           DISPLAY 'ACCTBAT - UNRECOVERABLE FILE ERROR - JOB ENDING'.
094100           CLOSE ACCT-MASTER-FILE-IN.
094200           CLOSE ACCT-MASTER-FILE-OUT.
094300           CLOSE BATCH-REQUEST-FILE.
094400           CLOSE TRANSACTION-LOG-FILE.
094500           STOP RUN.
094600       Y0001-EXIT.
094700           EXIT.
