000100      *****************************************************************
000200      * ACCT082 - BATCH REQUEST INSTRUCTION LAYOUT                    *
000300      * ONE ROW PER LINE OF THE INCOMING BATCH-REQUEST-FILE, READ     *
000400      * AND APPLIED STRICTLY IN FILE ORDER BY ACCTBAT.                *
000500      *-----------------------------------------------------------------
000600      * 11/05/87 SRP  ACCT-0002  ORIGINAL LAYOUT.                       *
000700      * 04/03/90 SRP  ACCT-0014  WIDENED HOLDER NAME TO 30 BYTES TO    *
000800      *                 MATCH ACCT080.                                 *
000900      *****************************************************************
001000       01  ACCT082-REQUEST.
001100           05  ACCT082-REQ-OPERATION    PIC X(08).
001200           05  ACCT082-REQ-ACCT-NUMBER  PIC X(09).
001300           05  ACCT082-REQ-TO-ACCT      PIC X(09).
001400           05  ACCT082-REQ-HOLDER-NAME  PIC X(30).
001500           05  ACCT082-REQ-PIN          PIC X(06).
001600           05  ACCT082-REQ-AMOUNT       PIC S9(9)V99.
001700           05  FILLER                   PIC X(20).
001800      *
