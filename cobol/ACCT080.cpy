000100      *****************************************************************
000200      * ACCT080 - ACCOUNT MASTER RECORD LAYOUT                        *
000300      * ACCOUNT-MAINTENANCE NIGHTLY RUN - MASTER FILE ROW LAYOUT.     *
000400      * ONE ROW PER ACCOUNT, PLUS ONE LEADING COUNTER ROW THAT        *
000500      * REDEFINES THE SAME AREA TO CARRY THE NEXT-SEQUENCE VALUE.     *
000600      *-----------------------------------------------------------------
000700      * 11/04/87 SRP  ACCT-0001  ORIGINAL LAYOUT.                       *
000800      * 04/03/90 SRP  ACCT-0014  WIDENED HOLDER NAME TO 30 BYTES.       *
000900      * 01/07/99 SRP  ACCT-0077  Y2K - FIELD NEVER HELD A 2-DIGIT      *
001000      *                 YEAR, NO CHANGE REQUIRED, LOGGED FOR AUDIT.    *
001100      *****************************************************************
001200       01  ACCT080-ACCOUNT-ENTRY.
001300           05  ACCT080-NUMBER           PIC X(09).
001400           05  ACCT080-HOLDER-NAME      PIC X(30).
001500           05  ACCT080-PIN-HASH         PIC X(64).
001600           05  ACCT080-BALANCE          PIC S9(9)V99.
001700           05  FILLER                   PIC X(10).
001800      *
001900       01  ACCT080-MASTER-HEADER REDEFINES ACCT080-ACCOUNT-ENTRY.
002000           05  ACCT080-HDR-TAG          PIC X(09).
002100               88  ACCT080-IS-HEADER-ROW   VALUE 'NEXTSEQ  '.
002200           05  ACCT080-NEXT-SEQ         PIC 9(09).
002300           05  FILLER                   PIC X(106).
002400      *
